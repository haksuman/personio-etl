000100*****************************************************
000200*                                                   *
000300*    FILE NAME TABLE FOR THE HR EXPORT BATCH JOB     *
000400*                                                   *
000500*****************************************************
000600*
000700*  SHRUNK FROM THE FULL ACAS WSNAMES.COB (58 ENTRIES
000800*  COVERING SALES, STOCK, PURCHASE, GENERAL AND PAYROLL)
000900*  DOWN TO THE 3 FILES THIS JOB ACTUALLY OPENS.  SAME
001000*  OCCURS/REDEFINES HABIT KEPT SO ANY FUTURE FILE CAN BE
001100*  ADDED THE USUAL ACAS WAY.
001200*
001300* 11/09/88 VBC - CREATED FOR THE OVERNIGHT CHAIN, ORIGINALLY
001400*                6 ENTRIES.
001500* 01/02/99 VBC - Y2K REVIEW - NO DATE FIELDS HELD HERE.
001600* 06/11/25 VBC - RE-WORKED FOR PY900 FROM THE ACAS MASTER
001700*                COPY, 3 ENTRIES ONLY.                    PY-774
001800* 20/01/26 VBC - RENAMED FILE-3 TO FILE-3-NAME, CLASHED
001900*                WITH A LOCAL IN PY920 TESTING.            PY-795
002000* 09/02/26 VBC - FILE-2-NAME/FILE-3-NAME WERE STILL HOLDING
002100*                THE OLD INTERNAL "PYEMPEXP"/"PYDSUM" TAGS -
002200*                THE FEED SPEC CALLS FOR THE ACTUAL EXTERNAL
002300*                CSV NAMES, SO THESE TWO NOW CARRY THOSE.   PY-810
002400*
002500 01  FILE-DEFS.
002600     02  FILE-DEFS-A.
002700         03  FILE-1-NAME          PIC X(30)
002800                                  VALUE "PYRAWEMP".
002900*                                  RAW EMPLOYEE EXTRACT - INPUT
003000         03  FILE-2-NAME          PIC X(30)
003100                                  VALUE "personio_employee_export.csv".
003200*                                  EMPLOYEE EXPORT - OUTPUT CSV
003300         03  FILE-3-NAME          PIC X(30)
003400                                  VALUE "department_summary.csv".
003500*                                  DEPARTMENT SUMMARY - OUTPUT CSV
003600     02  FILLER  REDEFINES FILE-DEFS-A.
003700         03  SYSTEM-FILE-NAMES    PIC X(30)  OCCURS 3.
003800     02  FILE-DEFS-COUNT          PIC 99     VALUE 3.
003900*
004000
