000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR THE RAW EMPLOYEE EXPORT    *
000400*         EXTRACT FILE  (PYRAWEMP)                  *
000500*      ONE RECORD PER EMPLOYEE - NO KEY, READ        *
000600*         START TO START TO END IN INPUT ORDER       *
000700*                                                   *
000800*****************************************************
000900*  FILE SIZE 600 BYTES.
001000*
001100*  THIS IS AN EXTERNALLY PRODUCED FLAT EXTRACT, NOT A
001200*  NATIVE ACAS RANDOM FILE, SO ALL FIELDS ARE DISPLAY
001300*  - NO COMP/COMP-3 HERE SO THE EXTRACTING SYSTEM CAN
001400*  WRITE IT WITHOUT KNOWING OUR INTERNAL USAGES.
001500*
001600*  ANY FIELD MAY ARRIVE BLANK OR ZERO - THAT IS NOT AN
001700*  ERROR BY ITSELF, SEE PY915 BB010-VALIDATE-RECORD.
001800*
001900* 14/05/84 VBC - CREATED AS THE PERSONNEL-FEED LAYOUT FOR
002000*                THE OLD NIGHTLY HEADCOUNT EXTRACT.
002100* 02/09/91 JMP - ADDED OFFICE AND COST CENTRE FIELDS FOR
002200*                THE MULTI-SITE ROLL-OUT.
002300* 11/01/99 VBC - Y2K: DATES WERE PIC 9(6) YYMMDD, WIDENED
002400*                TO PIC X(25) ISO TEXT THROUGHOUT.
002500* 19/07/06 RKD - ADDED EMPLOYMENT TYPE AND FIX/HOURLY SALARY
002600*                SPLIT, REPLACING THE OLD SINGLE PAY FIELD.
002700* 04/11/25 VBC - RE-WORKED FOR THE NEW HR EXPORT JOB - THE
002800*                FEED SWITCHED SUPPLIERS, LAYOUT CHANGED
002900*                UNDER US.                              PY-771
003000* 06/11/25 VBC - SPLIT SUPERVISOR NAME INTO 3 PARTS TO
003100*                MATCH SOURCE FEED, WAS ONE FIELD.      PY-771
003200* 12/11/25 VBC - ADDED PYX-HIRE-DATE-CHK AND TERM-DATE-CHK
003300*                REDEFINES SO BB030 CAN TEST THE DASH
003400*                POSITIONS WITHOUT REF-MODIFICATION.     PY-775
003500* 09/02/26 VBC - THE TWO DATE-CHK VIEWS AND THE COST
003600*                CENTRE FLAT VIEW WERE EACH DECLARED AT
003700*                01 LEVEL WHILE REDEFINING A 03-LEVEL
003800*                FIELD - MOVED ALL THREE IN PLACE, RIGHT
003900*                AFTER THE FIELD THEY REDEFINE, AT THE
004000*                MATCHING LEVEL.                       PY-807
004100* 21/11/25 VBC - COST CENTRE WAS 1 OCCURRENCE, CHANGED TO
004200*                OCCURS 3 PER SOURCE FEED SAMPLE.        PY-778
004300* 03/02/26 VBC - FILLER REDUCED BY 2, FIX-SALARY WAS 1 BYTE
004400*                SHORT FOR THE LEADING SIGN.             PY-802
004500*
004600* 09/02/26 VBC - GROUPED THE DASH-CHECK FIELDS BELOW SO
004700*                PY915 BB030 CAN MOVE THE FIRST 10 BYTES
004800*                IN ONE HIT.                            PY-804
004900 01  PY-EXPORT-INPUT-RECORD.
005000     03  PYX-EMP-NO               PIC 9(09).
005100     03  PYX-FIRST-NAME           PIC X(30).
005200     03  PYX-LAST-NAME            PIC X(30).
005300     03  PYX-EMAIL                PIC X(50).
005400     03  PYX-STATUS               PIC X(10).
005500*                           ACTIVE, INACTIVE, ONBOARDING/LEAVE
005600     03  PYX-HIRE-DATE            PIC X(25).
005700*                             ISO-8601 DATE OR TIMESTAMP OR BLANK
005800*
005900*    ALTERNATE VIEW BELOW - NO REF-MOD / FUNCTIONS NEEDED
006000*    TO TEST THE DASH POSITIONS.  MUST REDEFINE AT THE
006100*    SAME LEVEL AS PYX-HIRE-DATE ITSELF.                   PY-807
006200*
006300     03  PYX-HIRE-DATE-CHK  REDEFINES PYX-HIRE-DATE.
006400         05  PYX-HD-FIRST-10.
006500             07  PYX-HD-YYYY          PIC X(04).
006600             07  PYX-HD-DASH-1        PIC X(01).
006700             07  PYX-HD-MM            PIC X(02).
006800             07  PYX-HD-DASH-2        PIC X(01).
006900             07  PYX-HD-DD            PIC X(02).
007000         05  FILLER                   PIC X(15).
007100*
007200     03  PYX-TERM-DATE            PIC X(25).
007300*
007400*    SAME IDEA FOR THE TERMINATION DATE.                    PY-807
007500*
007600     03  PYX-TERM-DATE-CHK  REDEFINES PYX-TERM-DATE.
007700         05  PYX-TD-FIRST-10.
007800             07  PYX-TD-YYYY          PIC X(04).
007900             07  PYX-TD-DASH-1        PIC X(01).
008000             07  PYX-TD-MM            PIC X(02).
008100             07  PYX-TD-DASH-2        PIC X(01).
008200             07  PYX-TD-DD            PIC X(02).
008300         05  FILLER                   PIC X(15).
008400     03  PYX-POSITION             PIC X(40).
008500     03  PYX-DEPT-NO              PIC 9(09).
008600*                                  ZERO/BLANK = NO DEPT OBJECT
008700     03  PYX-DEPT-NAME            PIC X(30).
008800     03  PYX-TEAM-NAME            PIC X(30).
008900     03  PYX-SUP-PREF-NAME        PIC X(30).
009000     03  PYX-SUP-FIRST-NAME       PIC X(30).
009100     03  PYX-SUP-LAST-NAME        PIC X(30).
009200     03  PYX-OFFICE               PIC X(30).
009300     03  PYX-WEEKLY-HOURS         PIC 9(03)V99.
009400*                             BLANK/ZERO MEANS NOT GIVEN - PY915
009500*                                  DEFAULTS TO 40.00 - SEE BB040.
009600     03  PYX-EMP-TYPE             PIC X(15).
009700     03  PYX-FIX-SALARY           PIC S9(09)V99
009800         SIGN IS LEADING SEPARATE
009900         CHARACTER.
010000*                                  ZERO = ABSENT.
010100     03  PYX-FIX-SAL-INTERVAL     PIC X(10).
010200*                                  MONTHLY, YEARLY, OR BLANK/OTHER
010300     03  PYX-HOURLY-SALARY        PIC 9(05)V99.
010400*                                  ZERO = ABSENT.
010500     03  PYX-COST-CENTRE-TBL.
010600         05  PYX-COST-CENTRE      PIC X(25)  OCCURS 3 TIMES.
010700*                                  BLANK = UNUSED SLOT
010800*
010900*    FLAT VIEW OF THE SAME TABLE - USED TO BLANK-CHECK
011000*    ALL THREE SLOTS IN ONE TEST.  MUST REDEFINE AT THE
011100*    SAME LEVEL AS PYX-COST-CENTRE-TBL ITSELF.              PY-807
011200*
011300     03  PYX-COST-CENTRE-FLAT  REDEFINES PYX-COST-CENTRE-TBL
011400                                  PIC X(75).
011500     03  PYX-LAST-MODIFIED        PIC X(25).
011600     03  FILLER                   PIC X(43).
011700*
