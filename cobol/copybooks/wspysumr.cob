000100*****************************************************
000200*                                                   *
000300*   DEPARTMENT_SUMMARY.CSV OUTPUT STAGING ROW -      *
000400*           USED BY PY900 ONLY                       *
000500*                                                   *
000600*****************************************************
000700*
000800*  EDITED PICTURES SO PY900 CAN HAND THE TEXT STRAIGHT
000900*  TO PY930 FOR QUOTING, NO FUNCTIONS NEEDED TO
001000*  SUPPRESS LEADING ZEROES.  FILLED FROM THE SORTED,
001100*  AVERAGED PY-DEPT-TABLE (SEE WSPYDSUM) AFTER PY920
001200*  RETURNS FROM ITS "F" CALL.
001300*
001400* 30/06/87 VBC - CREATED AS PART OF WSPYDSUM FOR THE OLD
001500*                DEPARTMENT HEADCOUNT RUN.
001600* 21/02/99 VBC - Y2K REVIEW - NO DATE FIELDS HELD HERE.
001700* 07/11/25 VBC - RE-WORKED FOR THE NEW HR EXPORT JOB.   PY-772
001800* 03/02/26 VBC - SPLIT OUT OF WSPYDSUM INTO ITS OWN
001900*                COPYBOOK - NOT PASSED TO PY920 SO IT
002000*                HAS NO BUSINESS ON THAT CALL.           PY-801
002100* 09/02/26 VBC - PYS-AVERAGE-SALARY WAS 1 DIGIT SHORT
002200*                OF THE 9.2 FEED SPEC NOW THAT PYD-
002300*                AVERAGE (WSPYDSUM) IS SOURCED FROM A
002400*                9-DIGIT FIX SALARY - WIDENED Z(7)9.99
002500*                TO Z(8)9.99.                         PY-811
002600*
002700 01  PY-DEPT-SUMMARY-RECORD.
002800     03  PYS-DEPT-NAME            PIC X(30).
002900     03  PYS-EMP-COUNT            PIC Z(6)9.
003000     03  PYS-AVERAGE-SALARY       PIC Z(8)9.99.
003100     03  FILLER                   PIC X(08).
003200*
