000100*****************************************************
000200*                                                   *
000300*     WORKING STORAGE FOR THE DEPARTMENT SUMMARY     *
000400*      TABLE - OWNED BY PY900, PASSED BY REFERENCE   *
000500*                TO PY920 ON EVERY CALL              *
000600*                                                   *
000700*****************************************************
000800*
000900*  TABLE IS BUILT UNSORTED AS EMPLOYEE ROWS ARRIVE
001000*  (FUNCTION "A" - ACCUMULATE), THEN BUBBLE-SORTED
001100*  ASCENDING BY NAME AND AVERAGED AT END OF FILE
001200*  (FUNCTION "F" - FINALIZE).  SEE PY920 CC-PARAGRAPHS.
001300*
001400*  MAX 500 DEPARTMENTS ALLOWED FOR - FAR MORE THAN ANY
001500*  SITE WE HAVE SEEN SO FAR.  NO-DEPT-OVERFLOW RE-USES
001600*  THE LAST SLOT IF EVER EXCEEDED - SEE CC020.
001700*
001800* 30/06/87 VBC - CREATED FOR THE OLD DEPARTMENT HEADCOUNT
001900*                RUN, TABLE WAS 50 ENTRIES.
002000* 21/02/99 VBC - Y2K REVIEW - NO DATE FIELDS HELD HERE,
002100*                NO CHANGE NEEDED, NOTED FOR THE RECORD.
002200* 07/11/25 VBC - RE-WORKED FOR THE NEW HR EXPORT JOB.   PY-772
002300* 19/11/25 VBC - RAISED TABLE SIZE 200 TO 500 AFTER A
002400*                LARGE CUSTOMER SITE TEST RUN.          PY-781
002500* 08/01/26 VBC - ADDED PYD-SWAP-ENTRY FOR THE BUBBLE
002600*                SORT INSTEAD OF A THIRD WORKING FIELD
002700*                PER COLUMN.                            PY-790
002800* 03/02/26 VBC - MOVED THE SWAP AREA AND THE CSV STAGING
002900*                ROW OUT OF THIS COPYBOOK - THEY ARE NOT
003000*                PASSED TO PY920 ON THE CALL SO THEY HAVE
003100*                NO BUSINESS SHARING AN 01-LEVEL WITH THE
003200*                TABLE.  SWAP AREA IS NOW LOCAL TO PY920,
003300*                STAGING ROW IS NOW WSPYSUMR.             PY-801
003400*
003500 01  PY-DEPT-TABLE.
003600     03  PY-DEPT-ENTRY-CNT        PIC 9(04)      COMP.
003700     03  PY-DEPT-ENTRY            OCCURS 500 TIMES
003800                                  INDEXED BY PYD-IDX-1
003900                                             PYD-IDX-2.
004000         05  PYD-DEPT-NAME        PIC X(30).
004100         05  PYD-EMP-COUNT        PIC 9(07)      COMP.
004200         05  PYD-TOTAL-SALARY     PIC S9(09)V99  COMP-3.
004300         05  PYD-AVERAGE          PIC S9(09)V99  COMP-3.
004400     03  FILLER                   PIC X(02).
004500*
