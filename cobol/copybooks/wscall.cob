000100*****************************************************
000200*                                                   *
000300*   INTER-MODULE CALLING DATA - PASSED ON EVERY      *
000400*       CALL BETWEEN THE PY9NN HR EXPORT MODULES     *
000500*                                                   *
000600*****************************************************
000700*
000800*  WS-PROCESS-FUNC IS USED BY PY920 TO TELL US WHETHER
000900*  IT IS BEING HANDED ONE MORE FLATTENED RECORD TO
001000*  ACCUMULATE ("A") OR BEING ASKED TO SORT AND AVERAGE
001100*  THE TABLE IT HAS BUILT SO FAR ("F").  SAME FIELD THE
001200*  ACAS MENU CHAIN HAS ALWAYS USED FOR THIS SORT OF
001300*  THING, WE ARE JUST RE-USING IT HERE.
001400*
001500* 09/02/83 VBC - CREATED AS THE STANDARD INTER-MODULE CALL
001600*                AREA FOR THE OVERNIGHT CHAIN.
001700* 17/01/99 VBC - Y2K REVIEW - NO DATE FIELDS HELD HERE.
001800* 14/03/18 VBC - 1.01  WS-CD-ARGS ADDED FOR PASSING EXTRA
001900*                      INFO TO A CALLED PROCESS.
002000* 14/11/25 VBC - 1.02  CHG WS-TERM-CODE FROM 9 TO 99.
002100* 06/11/25 VBC - 1.03  RE-USED FOR THE HR EXPORT JOB -
002200*                      WS-PROCESS-FUNC NOW CARRIES "A" OR
002300*                      "F" FOR PY920, SEE PY900 CC-CALLS.   PY-773
002400*
002500 01  WS-CALLING-DATA.
002600     03  WS-CALLED                PIC X(08).
002700     03  WS-CALLER                PIC X(08).
002800     03  WS-DEL-LINK               PIC X(08).
002900     03  WS-TERM-CODE              PIC 99.
003000     03  WS-PROCESS-FUNC           PIC X.
003100         88  WS-FUNC-ACCUMULATE          VALUE "A".
003200         88  WS-FUNC-FINALIZE            VALUE "F".
003300     03  WS-SUB-FUNCTION           PIC 9.
003400     03  WS-CD-ARGS                PIC X(13).
003500     03  FILLER                    PIC X(01).
003600*
