000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE FOR THE FLATTENED EMPLOYEE       *
000400*       EXPORT RECORD - 18 COLUMNS, ONE PER          *
000500*         EMPLOYEE, BUILT BY PY915                   *
000600*                                                   *
000700*****************************************************
000800*
000900*  THIS IS NOT A FILE RECORD - IT IS THE STAGING AREA
001000*  PY915 FILLS IN FOR ONE EMPLOYEE BEFORE PY900 WRITES
001100*  THE CSV LINE VIA PY930.  COLUMN ORDER MATCHES THE
001200*  HEADER LINE BUILT IN PY900 AA020-WRITE-HEADER.
001300*
001400* 22/08/85 VBC - CREATED AS THE STAGING AREA FOR THE OLD
001500*                HEADCOUNT SUMMARY RUN.
001600* 03/02/99 VBC - Y2K: DATE FIELDS WIDENED FROM 6 TO 10.
001700* 05/11/25 VBC - RE-WORKED FOR THE NEW HR EXPORT JOB TO
001800*                CARRY ALL 18 FLATTENED COLUMNS.        PY-771
001900* 13/11/25 VBC - ADDED -EDIT FIELDS FOR WEEKLY HOURS
002000*                AND BASE SALARY SO THE CSV TEXT COMES
002100*                STRAIGHT FROM AN EDITED PICTURE - NO
002200*                FUNCTIONS NEEDED TO SUPPRESS ZEROES.   PY-776
002300* 14/01/26 VBC - PYF-DEPT-NO CHANGED FROM 9(09) TO X(09)
002400*                SO IT CAN BE LEFT BLANK WHEN THE RAW
002500*                RECORD HAD NO DEPARTMENT OBJECT.       PY-793
002600* 09/02/26 VBC - PYF-AMOUNTS-FLAT WAS DECLARED AT 01
002700*                LEVEL BUT REDEFINES A 03-LEVEL GROUP -
002800*                MOVED IT IN UNDER PYF-WEEKLY-HOURS AT
002900*                THE MATCHING LEVEL.                     PY-807
003000* 09/02/26 VBC - PYF-BASE-SALARY-NUM WAS 1 DIGIT SHORT
003100*                OF THE 9.2 FEED SPEC (SAME WIDTH AS
003200*                THE RAW PYX-FIX-SALARY) - WIDENED
003300*                S9(07)V99 TO S9(09)V99, EDIT PICTURE
003400*                Z(7)9.99 TO Z(8)9.99 TO MATCH.       PY-811
003500*
003600 01  PY-FLAT-EMPLOYEE-RECORD.
003700     03  PYF-EMP-NO               PIC 9(09).
003800     03  PYF-FIRST-NAME           PIC X(30).
003900     03  PYF-LAST-NAME            PIC X(30).
004000     03  PYF-EMAIL                PIC X(50).
004100     03  PYF-STATUS               PIC X(10).
004200     03  PYF-HIRE-DATE            PIC X(10).
004300     03  PYF-TERM-DATE            PIC X(10).
004400     03  PYF-POSITION             PIC X(40).
004500     03  PYF-DEPT-NAME            PIC X(30).
004600     03  PYF-DEPT-NO              PIC X(09).
004700     03  PYF-TEAM-NAME            PIC X(30).
004800     03  PYF-SUPERVISOR-NAME      PIC X(61).
004900     03  PYF-LOCATION             PIC X(30).
005000     03  PYF-WEEKLY-HOURS.
005100         05  PYF-WEEKLY-HOURS-NUM     PIC 9(03)V99 COMP-3.
005200         05  PYF-WEEKLY-HOURS-EDIT    PIC ZZ9.99.
005300*
005400*    FLAT VIEW OF THE SAME GROUP - USED BY PY900 WHEN
005500*    LOGGING A ROW THAT FAILED TO EDIT.  MUST BE THE SAME
005600*    LEVEL AS PYF-WEEKLY-HOURS TO REDEFINE IT.              PY-807
005700*
005800     03  PYF-AMOUNTS-FLAT  REDEFINES PYF-WEEKLY-HOURS
005900                              PIC X(09).
006000     03  PYF-EMP-TYPE             PIC X(15).
006100     03  PYF-COST-CENTRE-TEXT     PIC X(90).
006200     03  PYF-BASE-SALARY.
006300         05  PYF-BASE-SALARY-NUM      PIC S9(09)V99 COMP-3.
006400         05  PYF-BASE-SALARY-EDIT     PIC Z(8)9.99.
006500     03  PYF-LAST-MODIFIED        PIC X(25).
006600     03  FILLER                   PIC X(20).
006700*
