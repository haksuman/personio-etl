000100*****************************************************
000200*                                                   *
000300*          CSV FIELD QUOTING UTILITY                *
000400*                                                   *
000500*****************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PY930.
001100*
001200     AUTHOR.             Vincent B Coen.
001300*
001400     INSTALLATION.       Applewood Computers.
001500*
001600     DATE-WRITTEN.       21/03/1982.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           Copyright (C) 1982-2026 and later,
002100*                        Vincent Bryan Coen.  Distributed
002200*                        under the GNU General Public
002300*                        License.  See the file COPYING
002400*                        for details.
002500*
002600*    REMARKS.            TAKES ONE FIXED-LENGTH FIELD AND
002700*                        RETURNS ITS RIGHT-TRIMMED, COMMA
002800*                        OR QUOTE SAFE, CSV TEXT.  USED BY
002900*                        PY900 TO BUILD BOTH EXPORT FILES
003000*                        ONE COLUMN AT A TIME.
003100*
003200*                        RULES (SEE SPEC):
003300*                        - TRAILING SPACES ARE ALWAYS
003400*                          DROPPED.
003500*                        - A FIELD IS DOUBLE-QUOTED WHEN IT
003600*                          CONTAINS A COMMA, A QUOTE OR A
003700*                          NEWLINE CHARACTER.
003800*                        - AN EMBEDDED QUOTE IS DOUBLED.
003900*
004000*    CALLED MODULES.     NONE.
004100*
004200*    FUNCTIONS USED.     NONE - HAND-ROLLED CHARACTER TABLE
004300*                        SCAN, SEE DD-PARAGRAPHS.
004400*
004500* CHANGES:
004600* 21/03/82 VBC -         CREATED AS THE STANDARD "STRIP AND
004700*                        PACK" ROUTINE USED BY THE OLD
004800*                        EXTRACT SUITE WHEN BUILDING A
004900*                        COMMA FILE FOR THE BUREAU.
005000* 04/08/93 JMP -    .02  RAISED MAX FIELD LENGTH FROM 40
005100*                        TO 90 FOR THE NEW ADDRESS EXTRACT.
005200* 09/02/99 VBC -    .03  Y2K REVIEW - NO DATE FIELDS HELD
005300*                        HERE, NO CHANGE NEEDED.
005400* 11/11/25 VBC - 1.0.00  RE-WRITTEN FOR THE HR EXPORT JOB -
005500*                        NOW ALSO DOUBLES AN EMBEDDED QUOTE
005600*                        AND QUOTES ON A BARE QUOTE AS WELL
005700*                        AS A COMMA.                        PY-773
005800* 17/11/25 VBC - 1.0.01  MAX FIELD LENGTH RAISED 90 TO 120
005900*                        FOR THE COST CENTRE JSON TEXT.     PY-778
006000* 30/01/26 VBC - 1.0.02  DD020 NOW STOPS THE TRAILING-SPACE
006100*                        SCAN ON THE FIRST NON-SPACE FROM
006200*                        THE RIGHT INSTEAD OF WALKING THE
006300*                        WHOLE TABLE EVERY CALL.            PY-798
006400* 05/02/26 VBC - 1.0.03  REPLACED THE INLINE PERFORM VARYING
006500*                        AND PERFORM UNTIL LOOPS WITH OUT OF
006600*                        LINE PARAGRAPHS TO MATCH HOUSE STYLE
006700*                        FOR LOOP CONTROL.                  PY-805
006800* 06/02/26 VBC - 1.0.04  WS-IN-FIELD AND WS-OUT-FIELD EACH
006900*                        GIVEN THEIR OWN 01 GROUP WITH A
007000*                        TRAILING FILLER BYTE, MATCHING HOUSE
007100*                        RECORD LAYOUT HABIT.               PY-806
007200* 09/02/26 VBC - 1.0.05  ADDED PY930-OUT-LEN ON THE
007300*                        CALL - A CALLER WAS RE-TRIMMING
007400*                        OUR ALREADY TRIMMED TEXT WITH
007500*                        STRING ... DELIMITED BY SPACE,
007600*                        WHICH CUTS AT THE FIRST EMBEDDED
007700*                        OR LEADING SPACE RATHER THAN THE
007800*                        END OF THE FIELD.  WE NOW HAND
007900*                        BACK THE TRUE LENGTH SO THE
008000*                        CALLER CAN STRING THE EXACT
008100*                        SLICE - THE "FUTURE CALLER" THE
008200*                        OLD WS-LEN-PAIR NOTE BELOW WAS
008300*                        WAITING FOR.                  PY-812
008400*
008500*****************************************************************
008600* COPYRIGHT NOTICE.
008700* ****************
008800*
008900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
009000* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
009100* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
009200* VERSION 3 AND LATER, FOR PERSONAL AND BUSINESS USE ONLY,
009300* EXCLUDING RESALE OR RENTAL.  SEE THE FILE COPYING.
009400*****************************************************************
009500*
009600 ENVIRONMENT             DIVISION.
009700*================================
009800*
009900 CONFIGURATION           SECTION.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM.
010200*
010300 INPUT-OUTPUT            SECTION.
010400 FILE-CONTROL.
010500*    NONE - NO FILE I/O IN THIS MODULE.
010600*
010700 DATA                    DIVISION.
010800*================================
010900*
011000 FILE SECTION.
011100*
011200 WORKING-STORAGE SECTION.
011300*-----------------------
011400 77  PROG-NAME               PIC X(17) VALUE "PY930 (1.0.05)".
011500*
011600*    MAX FIELD LENGTH THIS ROUTINE WILL ACCEPT - INPUT AND
011700*    OUTPUT WORK AREAS BOTH SIZED TO IT.
011800*
011900 01  WS-IN-WORK-AREA.
012000     03  WS-IN-FIELD             PIC X(120).
012100     03  WS-IN-TABLE  REDEFINES WS-IN-FIELD.
012200         05  WS-IN-CHAR          PIC X  OCCURS 120 TIMES.
012300     03  FILLER                  PIC X(01).
012400*
012500 01  WS-OUT-WORK-AREA.
012600     03  WS-OUT-FIELD            PIC X(242).
012700     03  WS-OUT-TABLE  REDEFINES WS-OUT-FIELD.
012800         05  WS-OUT-CHAR         PIC X  OCCURS 242 TIMES.
012900     03  FILLER                  PIC X(01).
013000*
013100 01  WS-WORK-AREA.
013200     03  WS-IN-LEN               PIC 9(03)  COMP.
013300     03  WS-IN-IDX               PIC 9(03)  COMP.
013400     03  WS-OUT-LEN              PIC 9(03)  COMP.
013500     03  WS-NEEDS-QUOTES         PIC X      VALUE "N".
013600         88  WS-QUOTE-NEEDED           VALUE "Y".
013700     03  WS-DQUOTE               PIC X      VALUE X"22".
013800     03  FILLER                  PIC X(10).
013900*
014000*    A SECOND VIEW OF THE SAME COUNTERS - KEPT FROM THE OLD
014100*    PRINT-LINE ROUTINE THIS WAS LIFTED FROM, STILL NOT USED
014200*    ITSELF.  THE LENGTH-ONLY NEED THE OLD NOTE 1 WAS
014300*    WAITING FOR WAS MET ON THE CALL INSTEAD, VIA
014400*    PY930-OUT-LEN IN THE LINKAGE SECTION.  LEFT AS IS,
014500*    HARMLESS.                                         PY-812
014600*
014700 01  WS-LEN-PAIR  REDEFINES WS-WORK-AREA.
014800     03  FILLER                  PIC X(06).
014900     03  WS-LEN-PAIR-OUT         PIC 9(03)  COMP.
015000     03  FILLER                  PIC X(11).
015100*
015200 LINKAGE SECTION.
015300****************
015400*
015500 01  PY930-IN-FIELD              PIC X(120).
015600 01  PY930-OUT-FIELD             PIC X(242).
015700 01  PY930-OUT-LEN               PIC 9(03)  COMP.
015800*                                 TRUE TRIMMED/QUOTED LENGTH
015900*                                 OF PY930-OUT-FIELD - PY-812
016000*
016100 PROCEDURE DIVISION          USING PY930-IN-FIELD
016200                                   PY930-OUT-FIELD
016300                                   PY930-OUT-LEN.
016400*====================================================
016500*
016600 AA000-MAIN                  SECTION.
016700***********************************
016800*
016900     MOVE     PY930-IN-FIELD  TO  WS-IN-FIELD.
017000     MOVE     SPACES          TO  WS-OUT-FIELD
017100                                  PY930-OUT-FIELD.
017200     MOVE     "N"             TO  WS-NEEDS-QUOTES.
017300*
017400     PERFORM  DD010-FIND-TRIMMED-LENGTH.
017500     PERFORM  DD015-SCAN-FOR-SPECIAL-CHARS.
017600     PERFORM  DD020-BUILD-OUTPUT-FIELD.
017700*
017800     MOVE     WS-OUT-FIELD  TO  PY930-OUT-FIELD.
017900     MOVE     WS-OUT-LEN    TO  PY930-OUT-LEN.
018000*
018100     GOBACK.
018200*
018300 AA000-EXIT.  EXIT SECTION.
018400*
018500 DD010-FIND-TRIMMED-LENGTH    SECTION.
018600*******************************************
018700*
018800*    WALKS BACKWARD FROM THE END OF THE FIELD, STOPS ON THE
018900*    FIRST NON-SPACE BYTE FOUND - SEE CHANGE 30/01/26.
019000*
019100     MOVE     120  TO  WS-IN-LEN.
019200*
019300     PERFORM  DD011-BACK-UP-ONE  THRU  DD011-EXIT
019400              UNTIL  WS-IN-LEN = ZERO
019500              OR     WS-IN-CHAR (WS-IN-LEN) NOT = SPACE.
019600*
019700 DD010-EXIT.  EXIT SECTION.
019800*
019900 DD011-BACK-UP-ONE            SECTION.
020000*******************************************
020100*
020200     SUBTRACT  1  FROM  WS-IN-LEN.
020300*
020400 DD011-EXIT.  EXIT SECTION.
020500*
020600 DD015-SCAN-FOR-SPECIAL-CHARS   SECTION.
020700***********************************************
020800*
020900     IF       WS-IN-LEN > ZERO
021000              MOVE  1  TO  WS-IN-IDX
021100              PERFORM  DD016-CHECK-ONE-CHAR  THRU  DD016-EXIT
021200                       UNTIL  WS-IN-IDX > WS-IN-LEN
021300     END-IF.
021400*
021500 DD015-EXIT.  EXIT SECTION.
021600*
021700 DD016-CHECK-ONE-CHAR         SECTION.
021800*******************************************
021900*
022000     IF       WS-IN-CHAR (WS-IN-IDX) = ","  OR
022100              WS-IN-CHAR (WS-IN-IDX) = WS-DQUOTE
022200              MOVE  "Y"  TO  WS-NEEDS-QUOTES
022300     END-IF.
022400*
022500     ADD      1  TO  WS-IN-IDX.
022600*
022700 DD016-EXIT.  EXIT SECTION.
022800*
022900 DD020-BUILD-OUTPUT-FIELD     SECTION.
023000*******************************************
023100*
023200     MOVE     ZERO  TO  WS-OUT-LEN.
023300*
023400     IF       WS-QUOTE-NEEDED
023500              PERFORM  DD030-APPEND-CHAR-TO-OUT
023600     END-IF.
023700*
023800     IF       WS-IN-LEN > ZERO
023900              MOVE  1  TO  WS-IN-IDX
024000              PERFORM  DD021-COPY-ONE-CHAR  THRU  DD021-EXIT
024100                       UNTIL  WS-IN-IDX > WS-IN-LEN
024200     END-IF.
024300*
024400     IF       WS-QUOTE-NEEDED
024500              PERFORM  DD030-APPEND-CHAR-TO-OUT
024600     END-IF.
024700*
024800 DD020-EXIT.  EXIT SECTION.
024900*
025000 DD021-COPY-ONE-CHAR          SECTION.
025100*******************************************
025200*
025300     IF       WS-IN-CHAR (WS-IN-IDX) = WS-DQUOTE
025400              MOVE  WS-DQUOTE  TO  WS-OUT-CHAR
025500                                    (WS-OUT-LEN + 1)
025600              ADD   1  TO  WS-OUT-LEN
025700     END-IF.
025800*
025900     MOVE     WS-IN-CHAR (WS-IN-IDX)  TO
026000                    WS-OUT-CHAR (WS-OUT-LEN + 1).
026100     ADD      1  TO  WS-OUT-LEN.
026200     ADD      1  TO  WS-IN-IDX.
026300*
026400 DD021-EXIT.  EXIT SECTION.
026500*
026600 DD030-APPEND-CHAR-TO-OUT     SECTION.
026700*******************************************
026800*
026900*    APPENDS ONE DOUBLE-QUOTE MARK TO THE OUTPUT FIELD AT
027000*    THE CURRENT LENGTH - USED AT BOTH ENDS OF A QUOTED
027100*    FIELD BY DD020 ABOVE.
027200*
027300     ADD      1  TO  WS-OUT-LEN.
027400     MOVE     WS-DQUOTE  TO  WS-OUT-CHAR (WS-OUT-LEN).
027500*
027600 DD030-EXIT.  EXIT SECTION.
027700*
