000100*****************************************************
000200*                                                   *
000300*      HR EXPORT - MAIN BATCH ORCHESTRATION           *
000400*                                                   *
000500*****************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PY900.
001100*
001200     AUTHOR.             Vincent B Coen.
001300*
001400     INSTALLATION.       Applewood Computers.
001500*
001600     DATE-WRITTEN.       02/01/1985.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           Copyright (C) 1985-2026 and later,
002100*                        Vincent Bryan Coen.  Distributed
002200*                        under the GNU General Public
002300*                        License.  See the file COPYING
002400*                        for details.
002500*
002600*    REMARKS.            DRIVES THE NIGHTLY HR EXPORT RUN -
002700*                        READS THE RAW PERSONNEL FEED,
002800*                        CALLS PY915 TO FLATTEN EACH ROW
002900*                        AND WRITE IT TO THE EMPLOYEE
003000*                        EXPORT CSV, THEN CALLS PY920 TO
003100*                        ROLL UP DEPARTMENT TOTALS FOR A
003200*                        SECOND CSV.  PY930 DOES THE FIELD
003300*                        QUOTING FOR BOTH FILES.
003400*
003500*                        EITHER OUTPUT FILE IS LEFT UNWRITTEN
003600*                        IF IT HAS NO ROWS TO CARRY - SEE
003700*                        AA080 AND AA140 BELOW.
003800*
003900*    CALLED MODULES.     PY915, PY920, PY930.
004000*
004100*    FUNCTIONS USED.     NONE.
004200*
004300* CHANGES:
004400* 02/01/85 VBC -         CREATED AS THE OVERNIGHT HEADCOUNT
004500*                        CHAIN DRIVER, CALLED THE OLD
004600*                        PY901/PY902 PAIR.
004700* 16/09/90 JMP -    .02  ADDED THE DEPARTMENT BREAKDOWN
004800*                        SECOND PASS AND ITS OWN CSV.
004900* 14/01/99 VBC -    .03  Y2K REVIEW - DATE FIELDS ON THE
005000*                        FEED ARE TEXT, NOT TOUCHED HERE.
005100* 04/11/25 VBC - 1.0.00  RE-WRITTEN FOR THE NEW HR EXPORT
005200*                        JOB - FEED, LAYOUT AND BOTH
005300*                        OUTPUT FILES ARE ALL NEW.          PY-770
005400* 11/11/25 VBC - 1.0.01  ADDED AA080 LAZY-OPEN OF PYEMPEXP -
005500*                        NO LONGER CREATED WHEN THERE ARE
005600*                        NO ROWS TO WRITE.                  PY-777
005700* 19/11/25 VBC - 1.0.02  ADDED THE CC-STYLE CALLS TO PY920
005800*                        FOR THE DEPARTMENT BREAKDOWN.      PY-781
005900* 29/11/25 VBC - 1.0.03  BAD ROWS NOW LOGGED BY AA060 AND
006000*                        COUNTED, BATCH NO LONGER STOPS ON
006100*                        THE FIRST ONE.                     PY-784
006200* 08/01/26 VBC - 1.0.04  AA140 LAZY-OPENS PYDSUM THE SAME
006300*                        WAY AA080 DOES PYEMPEXP - NO ROWS,
006400*                        NO FILE.                            PY-791
006500* 03/02/26 VBC - 1.0.05  PY920 NOW TAKES THE DEPARTMENT
006600*                        TABLE AS A THIRD CALL PARAMETER -
006700*                        WE OWN IT, NOT PY920.               PY-801
006800* 09/02/26 VBC - 1.0.06  AA066, AA067 AND AA160 WERE RE-
006900*                        TRIMMING PY930'S ALREADY TRIMMED
007000*                        TEXT WITH STRING ... DELIMITED BY
007100*                        SPACE - THAT CUTS AT THE FIRST
007200*                        EMBEDDED OR LEADING SPACE, NOT THE
007300*                        END OF THE FIELD, SO TWO-WORD
007400*                        VALUES WERE TRUNCATED AND THE
007500*                        WEEKLY HOURS/BASE SALARY COLUMNS
007600*                        CAME OUT BLANK FOR NEARLY EVERY
007700*                        REAL ROW.  PY930 NOW HANDS BACK
007800*                        THE TRUE LENGTH IN PY930-OUT-LEN
007900*                        AND WE STRING THE EXACT SLICE.      PY-812
008000*
008100*****************************************************************
008200* COPYRIGHT NOTICE.
008300* ****************
008400*
008500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008600* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
008700* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
008800* VERSION 3 AND LATER, FOR PERSONAL AND BUSINESS USE ONLY,
008900* EXCLUDING RESALE OR RENTAL.  SEE THE FILE COPYING.
009000*****************************************************************
009100*
009200 ENVIRONMENT             DIVISION.
009300*================================
009400*
009500 CONFIGURATION           SECTION.
009600 SOURCE-COMPUTER.        IBM-PC.
009700 OBJECT-COMPUTER.        IBM-PC.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM.
010000*
010100 INPUT-OUTPUT            SECTION.
010200 FILE-CONTROL.
010300*
010400     SELECT  PY-EXPORT-INPUT-FILE
010500             ASSIGN              FILE-1-NAME
010600             ORGANIZATION        LINE SEQUENTIAL
010700             FILE STATUS         WS-INPUT-STATUS.
010800*
010900     SELECT  PY-EMPLOYEE-EXPORT-FILE
011000             ASSIGN              FILE-2-NAME
011100             ORGANIZATION        LINE SEQUENTIAL
011200             FILE STATUS         WS-EXPORT-STATUS.
011300*
011400     SELECT  PY-DEPT-SUMMARY-FILE
011500             ASSIGN              FILE-3-NAME
011600             ORGANIZATION        LINE SEQUENTIAL
011700             FILE STATUS         WS-SUMMARY-STATUS.
011800*
011900 DATA                    DIVISION.
012000*================================
012100*
012200 FILE SECTION.
012300*
012400 FD  PY-EXPORT-INPUT-FILE.
012500*
012600 COPY "wspyexp.cob".
012700*
012800 FD  PY-EMPLOYEE-EXPORT-FILE
012900     RECORD IS VARYING IN SIZE FROM 1 TO 1999 CHARACTERS
013000             DEPENDING ON WS-CSV-LINE-LEN.
013100 01  PY-CSV-OUT-RECORD.
013200     03  PY-CSV-TEXT              PIC X(1999).
013300     03  FILLER                   PIC X(01).
013400*
013500 FD  PY-DEPT-SUMMARY-FILE
013600     RECORD IS VARYING IN SIZE FROM 1 TO 199 CHARACTERS
013700             DEPENDING ON WS-SUM-LINE-LEN.
013800 01  PY-SUM-OUT-RECORD.
013900     03  PY-SUM-TEXT              PIC X(199).
014000     03  FILLER                   PIC X(01).
014100*
014200 WORKING-STORAGE SECTION.
014300*-----------------------
014400 77  PROG-NAME               PIC X(17) VALUE "PY900 (1.0.06)".
014500*
014600 COPY "wsnames.cob".
014700 COPY "wspyexpo.cob".
014800 COPY "wspydsum.cob".
014900 COPY "wspysumr.cob".
015000 COPY "wscall.cob".
015100*
015200 01  WS-RUN-COUNTERS.
015300     03  WS-RECS-READ             PIC 9(07)      COMP.
015400     03  WS-RECS-WRITTEN          PIC 9(07)      COMP.
015500     03  WS-RECS-REJECTED         PIC 9(07)      COMP.
015600     03  FILLER                   PIC X(10).
015700*
015800 01  WS-SWITCHES.
015900     03  WS-INPUT-STATUS          PIC XX         VALUE ZERO.
016000         88  WS-INPUT-OK                 VALUE "00".
016100         88  WS-INPUT-EOF                VALUE "10".
016200     03  WS-EXPORT-STATUS         PIC XX         VALUE ZERO.
016300         88  WS-EXPORT-OK                VALUE "00".
016400     03  WS-SUMMARY-STATUS        PIC XX         VALUE ZERO.
016500         88  WS-SUMMARY-OK               VALUE "00".
016600     03  WS-EXPORT-OPEN-SW        PIC X          VALUE "N".
016700         88  WS-EXPORT-IS-OPEN           VALUE "Y".
016800     03  WS-SUMMARY-OPEN-SW       PIC X          VALUE "N".
016900         88  WS-SUMMARY-IS-OPEN          VALUE "Y".
017000     03  WS-915-STATUS            PIC X          VALUE "Y".
017100         88  WS-915-OK                   VALUE "Y".
017200     03  FILLER                   PIC X(10).
017300*
017400 01  WS-CSV-WORK-LINE.
017500     03  WS-CSV-LINE              PIC X(1999).
017600     03  FILLER                   PIC X(01).
017700 77  WS-CSV-LINE-LEN              PIC 9(04)      COMP.
017800 77  WS-CSV-PTR                   PIC 9(04)      COMP.
017900*
018000 01  WS-SUM-WORK-LINE.
018100     03  WS-SUM-LINE              PIC X(199).
018200     03  FILLER                   PIC X(01).
018300 77  WS-SUM-LINE-LEN              PIC 9(04)      COMP.
018400 77  WS-SUM-PTR                   PIC 9(04)      COMP.
018500*
018600 01  WS-FIELD-WORK-AREA.
018700     03  WS-FIELD-IN              PIC X(120).
018800     03  WS-FIELD-OUT             PIC X(242).
018900     03  WS-FIELD-OUT-LEN         PIC 9(03)  COMP.
019000     03  FILLER                   PIC X(01).
019100*
019200 01  WS-HEADER-EMP-LINE.
019300     03  FILLER                   PIC X(210)     VALUE
019400         "employeeID,First name,Last name,email,status,Hire date,
019500-        "Termination date,position,department,department_id,tea
019600-        "m,Supervisor name,location,Weekly working hours,Employ
019700-        "ment type,Cost center,Base Salary,Last modified".
019800*
019900 01  WS-HEADER-SUM-LINE.
020000     03  FILLER                   PIC X(45)      VALUE
020100         "department,employee_count,average_base_salary".
020200*
020300 PROCEDURE DIVISION.
020400*======================
020500*
020600 AA000-MAIN-LINE              SECTION.
020700***********************************
020800*
020900     PERFORM  AA010-OPEN-INPUT.
021000     PERFORM  AA020-PROCESS-EMPLOYEES
021100              UNTIL WS-INPUT-EOF.
021200     PERFORM  AA090-CLOSE-INPUT.
021300     PERFORM  AA100-FINALIZE-DEPARTMENTS.
021400     PERFORM  AA150-WRITE-DEPT-SUMMARY.
021500     PERFORM  AA190-CLOSE-OUTPUTS.
021600     PERFORM  AA195-DISPLAY-RUN-TOTALS.
021700*
021800     GOBACK.
021900*
022000 AA000-EXIT.  EXIT SECTION.
022100*
022200 AA010-OPEN-INPUT             SECTION.
022300***********************************
022400*
022500     MOVE     ZERO   TO  WS-RECS-READ  WS-RECS-WRITTEN
022600                          WS-RECS-REJECTED.
022700     MOVE     ZERO   TO  PY-DEPT-ENTRY-CNT.
022800*
022900     OPEN     INPUT  PY-EXPORT-INPUT-FILE.
023000     IF       NOT WS-INPUT-OK
023100              DISPLAY "PY900 - CANNOT OPEN INPUT FILE "
023200                      FILE-1-NAME " STATUS " WS-INPUT-STATUS
023300              MOVE    "10"  TO  WS-INPUT-STATUS
023400     ELSE
023500              PERFORM  AA015-READ-NEXT-INPUT
023600     END-IF.
023700*
023800 AA010-EXIT.  EXIT SECTION.
023900*
024000 AA015-READ-NEXT-INPUT        SECTION.
024100***********************************
024200*
024300     READ     PY-EXPORT-INPUT-FILE
024400              AT END  MOVE  "10"  TO  WS-INPUT-STATUS
024500     END-READ.
024600*
024700     IF       WS-INPUT-OK
024800              ADD   1  TO  WS-RECS-READ
024900     END-IF.
025000*
025100 AA015-EXIT.  EXIT SECTION.
025200*
025300 AA020-PROCESS-EMPLOYEES      SECTION.
025400***********************************
025500*
025600     MOVE     "Y"  TO  WS-915-STATUS.
025700     CALL     "PY915"  USING  PY-EXPORT-INPUT-RECORD
025800                              PY-FLAT-EMPLOYEE-RECORD
025900                              WS-915-STATUS.
026000*
026100     IF       WS-915-OK
026200              PERFORM  AA060-WRITE-EMPLOYEE-ROW
026300              MOVE     "A"  TO  WS-PROCESS-FUNC
026400              CALL     "PY920"  USING  PY-DEPT-TABLE
026500                                        PY-FLAT-EMPLOYEE-RECORD
026600                                        WS-CALLING-DATA
026700              ADD      1  TO  WS-RECS-WRITTEN
026800     ELSE
026900              PERFORM  AA050-LOG-REJECTED-ROW
027000     END-IF.
027100*
027200     PERFORM  AA015-READ-NEXT-INPUT.
027300*
027400 AA020-EXIT.  EXIT SECTION.
027500*
027600 AA050-LOG-REJECTED-ROW       SECTION.
027700***********************************
027800*
027900     ADD      1  TO  WS-RECS-REJECTED.
028000     DISPLAY  "PY900 - REJECTED EMPLOYEE NUMBER "
028100              PYX-EMP-NO " - MISSING OR INVALID ID,"
028200              " RECORD SKIPPED."
028300*
028400 AA050-EXIT.  EXIT SECTION.
028500*
028600 AA060-WRITE-EMPLOYEE-ROW     SECTION.
028700***********************************
028800*
028900     PERFORM  AA070-OPEN-EXPORT-IF-NEEDED.
029000*
029100     MOVE     SPACES  TO  WS-CSV-LINE.
029200     MOVE     1       TO  WS-CSV-PTR.
029300*
029400     PERFORM  AA065-ADD-EMP-NO.
029500     PERFORM  AA065-ADD-FIRST-NAME.
029600     PERFORM  AA065-ADD-LAST-NAME.
029700     PERFORM  AA065-ADD-EMAIL.
029800     PERFORM  AA065-ADD-STATUS.
029900     PERFORM  AA065-ADD-HIRE-DATE.
030000     PERFORM  AA065-ADD-TERM-DATE.
030100     PERFORM  AA065-ADD-POSITION.
030200     PERFORM  AA065-ADD-DEPT-NAME.
030300     PERFORM  AA065-ADD-DEPT-NO.
030400     PERFORM  AA065-ADD-TEAM-NAME.
030500     PERFORM  AA065-ADD-SUPERVISOR.
030600     PERFORM  AA065-ADD-LOCATION.
030700     PERFORM  AA065-ADD-WEEKLY-HOURS.
030800     PERFORM  AA065-ADD-EMP-TYPE.
030900     PERFORM  AA065-ADD-COST-CENTRES.
031000     PERFORM  AA065-ADD-BASE-SALARY.
031100     PERFORM  AA065-ADD-LAST-MODIFIED-LAST.
031200*
031300     COMPUTE  WS-CSV-LINE-LEN = WS-CSV-PTR - 1.
031400     MOVE     WS-CSV-LINE  TO  PY-CSV-TEXT.
031500     WRITE    PY-CSV-OUT-RECORD.
031600     IF       NOT WS-EXPORT-OK
031700              DISPLAY "PY900 - WRITE ERROR ON EMPLOYEE EXPORT"
031800                      " FILE, STATUS " WS-EXPORT-STATUS
031900     END-IF.
032000*
032100 AA060-EXIT.  EXIT SECTION.
032200*
032300 AA065-ADD-EMP-NO             SECTION.
032400***********************************
032500*
032600     MOVE     PYF-EMP-NO  TO  WS-FIELD-IN.
032700     PERFORM  AA066-QUOTE-AND-APPEND-FIRST.
032800*
032900 AA065-EXIT.  EXIT SECTION.
033000*
033100 AA065-ADD-FIRST-NAME         SECTION.
033200***********************************
033300*
033400     MOVE     PYF-FIRST-NAME  TO  WS-FIELD-IN.
033500     PERFORM  AA067-QUOTE-AND-APPEND.
033600*
033700 AA065-EXIT-2.  EXIT SECTION.
033800*
033900 AA065-ADD-LAST-NAME          SECTION.
034000***********************************
034100*
034200     MOVE     PYF-LAST-NAME  TO  WS-FIELD-IN.
034300     PERFORM  AA067-QUOTE-AND-APPEND.
034400*
034500 AA065-EXIT-3.  EXIT SECTION.
034600*
034700 AA065-ADD-EMAIL              SECTION.
034800***********************************
034900*
035000     MOVE     PYF-EMAIL  TO  WS-FIELD-IN.
035100     PERFORM  AA067-QUOTE-AND-APPEND.
035200*
035300 AA065-EXIT-4.  EXIT SECTION.
035400*
035500 AA065-ADD-STATUS             SECTION.
035600***********************************
035700*
035800     MOVE     PYF-STATUS  TO  WS-FIELD-IN.
035900     PERFORM  AA067-QUOTE-AND-APPEND.
036000*
036100 AA065-EXIT-5.  EXIT SECTION.
036200*
036300 AA065-ADD-HIRE-DATE          SECTION.
036400***********************************
036500*
036600     MOVE     PYF-HIRE-DATE  TO  WS-FIELD-IN.
036700     PERFORM  AA067-QUOTE-AND-APPEND.
036800*
036900 AA065-EXIT-6.  EXIT SECTION.
037000*
037100 AA065-ADD-TERM-DATE          SECTION.
037200***********************************
037300*
037400     MOVE     PYF-TERM-DATE  TO  WS-FIELD-IN.
037500     PERFORM  AA067-QUOTE-AND-APPEND.
037600*
037700 AA065-EXIT-7.  EXIT SECTION.
037800*
037900 AA065-ADD-POSITION           SECTION.
038000***********************************
038100*
038200     MOVE     PYF-POSITION  TO  WS-FIELD-IN.
038300     PERFORM  AA067-QUOTE-AND-APPEND.
038400*
038500 AA065-EXIT-8.  EXIT SECTION.
038600*
038700 AA065-ADD-DEPT-NAME          SECTION.
038800***********************************
038900*
039000     MOVE     PYF-DEPT-NAME  TO  WS-FIELD-IN.
039100     PERFORM  AA067-QUOTE-AND-APPEND.
039200*
039300 AA065-EXIT-9.  EXIT SECTION.
039400*
039500 AA065-ADD-DEPT-NO            SECTION.
039600***********************************
039700*
039800     MOVE     PYF-DEPT-NO  TO  WS-FIELD-IN.
039900     PERFORM  AA067-QUOTE-AND-APPEND.
040000*
040100 AA065-EXIT-10.  EXIT SECTION.
040200*
040300 AA065-ADD-TEAM-NAME          SECTION.
040400***********************************
040500*
040600     MOVE     PYF-TEAM-NAME  TO  WS-FIELD-IN.
040700     PERFORM  AA067-QUOTE-AND-APPEND.
040800*
040900 AA065-EXIT-11.  EXIT SECTION.
041000*
041100 AA065-ADD-SUPERVISOR         SECTION.
041200***********************************
041300*
041400     MOVE     PYF-SUPERVISOR-NAME  TO  WS-FIELD-IN.
041500     PERFORM  AA067-QUOTE-AND-APPEND.
041600*
041700 AA065-EXIT-12.  EXIT SECTION.
041800*
041900 AA065-ADD-LOCATION           SECTION.
042000***********************************
042100*
042200     MOVE     PYF-LOCATION  TO  WS-FIELD-IN.
042300     PERFORM  AA067-QUOTE-AND-APPEND.
042400*
042500 AA065-EXIT-13.  EXIT SECTION.
042600*
042700 AA065-ADD-WEEKLY-HOURS       SECTION.
042800***********************************
042900*
043000     MOVE     PYF-WEEKLY-HOURS-EDIT  TO  WS-FIELD-IN.
043100     PERFORM  AA067-QUOTE-AND-APPEND.
043200*
043300 AA065-EXIT-14.  EXIT SECTION.
043400*
043500 AA065-ADD-EMP-TYPE           SECTION.
043600***********************************
043700*
043800     MOVE     PYF-EMP-TYPE  TO  WS-FIELD-IN.
043900     PERFORM  AA067-QUOTE-AND-APPEND.
044000*
044100 AA065-EXIT-15.  EXIT SECTION.
044200*
044300 AA065-ADD-COST-CENTRES       SECTION.
044400***********************************
044500*
044600     MOVE     PYF-COST-CENTRE-TEXT  TO  WS-FIELD-IN.
044700     PERFORM  AA067-QUOTE-AND-APPEND.
044800*
044900 AA065-EXIT-16.  EXIT SECTION.
045000*
045100 AA065-ADD-BASE-SALARY        SECTION.
045200***********************************
045300*
045400     MOVE     PYF-BASE-SALARY-EDIT  TO  WS-FIELD-IN.
045500     PERFORM  AA067-QUOTE-AND-APPEND.
045600*
045700 AA065-EXIT-17.  EXIT SECTION.
045800*
045900 AA065-ADD-LAST-MODIFIED-LAST   SECTION.
046000***********************************
046100*
046200     MOVE     PYF-LAST-MODIFIED  TO  WS-FIELD-IN.
046300     PERFORM  AA067-QUOTE-AND-APPEND.
046400*
046500 AA065-EXIT-18.  EXIT SECTION.
046600*
046700 AA066-QUOTE-AND-APPEND-FIRST   SECTION.
046800***********************************
046900*
047000*    FIRST COLUMN ON THE ROW - NO LEADING COMMA.  PY930 HANDS
047100*    BACK THE TRUE TRIMMED/QUOTED LENGTH IN WS-FIELD-OUT-LEN -
047200*    WE STRING THAT EXACT SLICE, NOT DELIMITED BY SPACE, SINCE
047300*    A VALUE LIKE " 40.00" OR A TWO-WORD NAME HAS A SPACE OF
047400*    ITS OWN THAT IS NOT PADDING.                        PY-812
047500*
047600     CALL     "PY930"  USING  WS-FIELD-IN  WS-FIELD-OUT
047700                              WS-FIELD-OUT-LEN.
047800     STRING   WS-FIELD-OUT (1:WS-FIELD-OUT-LEN)  DELIMITED BY SIZE
047900              INTO  WS-CSV-LINE  WITH POINTER WS-CSV-PTR
048000     END-STRING.
048100*
048200 AA066-EXIT.  EXIT SECTION.
048300*
048400 AA067-QUOTE-AND-APPEND       SECTION.
048500***********************************
048600*
048700*    EVERY COLUMN AFTER THE FIRST - A COMMA GOES IN AHEAD
048800*    OF THE QUOTED TEXT.  SAME EXACT-SLICE RULE AS AA066.  PY-812
048900*
049000     CALL     "PY930"  USING  WS-FIELD-IN  WS-FIELD-OUT
049100                              WS-FIELD-OUT-LEN.
049200     STRING   ","           DELIMITED BY SIZE
049300              WS-FIELD-OUT (1:WS-FIELD-OUT-LEN)  DELIMITED BY SIZE
049400              INTO  WS-CSV-LINE  WITH POINTER WS-CSV-PTR
049500     END-STRING.
049600*
049700 AA067-EXIT.  EXIT SECTION.
049800*
049900 AA070-OPEN-EXPORT-IF-NEEDED  SECTION.
050000***********************************
050100*
050200     IF       NOT WS-EXPORT-IS-OPEN
050300              OPEN  OUTPUT  PY-EMPLOYEE-EXPORT-FILE
050400              IF    NOT WS-EXPORT-OK
050500                    DISPLAY "PY900 - CANNOT CREATE EMPLOYEE"
050600                            " EXPORT FILE, STATUS "
050700                            WS-EXPORT-STATUS
050800              ELSE
050900                    MOVE  "Y"  TO  WS-EXPORT-OPEN-SW
051000                    MOVE  WS-HEADER-EMP-LINE  TO  PY-CSV-TEXT
051100                    MOVE  210  TO  WS-CSV-LINE-LEN
051200                    WRITE  PY-CSV-OUT-RECORD
051300              END-IF
051400     END-IF.
051500*
051600 AA070-EXIT.  EXIT SECTION.
051700*
051800 AA090-CLOSE-INPUT            SECTION.
051900***********************************
052000*
052100     CLOSE    PY-EXPORT-INPUT-FILE.
052200*
052300 AA090-EXIT.  EXIT SECTION.
052400*
052500 AA100-FINALIZE-DEPARTMENTS   SECTION.
052600***********************************
052700*
052800     MOVE     "F"  TO  WS-PROCESS-FUNC.
052900     CALL     "PY920"  USING  PY-DEPT-TABLE
053000                              PY-FLAT-EMPLOYEE-RECORD
053100                              WS-CALLING-DATA.
053200*
053300 AA100-EXIT.  EXIT SECTION.
053400*
053500 AA150-WRITE-DEPT-SUMMARY     SECTION.
053600***********************************
053700*
053800     IF       PY-DEPT-ENTRY-CNT > ZERO
053900              SET      PYD-IDX-1  TO  1
054000              PERFORM  AA155-WRITE-DEPT-ROW-LOOP  THRU
054100                       AA155-EXIT
054200                       UNTIL PYD-IDX-1 > PY-DEPT-ENTRY-CNT
054300     ELSE
054400              DISPLAY "PY900 - NO DEPARTMENT TOTALS TO WRITE -"
054500                      " DEPARTMENT_SUMMARY.CSV NOT PRODUCED."
054600     END-IF.
054700*
054800 AA150-EXIT.  EXIT SECTION.
054900*
055000 AA155-WRITE-DEPT-ROW-LOOP    SECTION.
055100***********************************
055200*
055300     PERFORM  AA160-WRITE-ONE-DEPT-ROW.
055400     SET      PYD-IDX-1  UP BY  1.
055500*
055600 AA155-EXIT.  EXIT SECTION.
055700*
055800 AA160-WRITE-ONE-DEPT-ROW     SECTION.
055900***********************************
056000*
056100     PERFORM  AA170-OPEN-SUMMARY-IF-NEEDED.
056200*
056300     MOVE     PYD-DEPT-NAME (PYD-IDX-1)     TO  PYS-DEPT-NAME.
056400     MOVE     PYD-EMP-COUNT (PYD-IDX-1)     TO  PYS-EMP-COUNT.
056500     MOVE     PYD-AVERAGE   (PYD-IDX-1)     TO
056600                  PYS-AVERAGE-SALARY.
056700*
056800     MOVE     SPACES  TO  WS-SUM-LINE.
056900     MOVE     1       TO  WS-SUM-PTR.
057000*
057100*    EXACT-SLICE RULE AS AA066/AA067 - PY930 HANDS BACK THE
057200*    TRUE LENGTH, WE DO NOT RE-TRIM WITH DELIMITED BY SPACE.  PY-812
057300*
057400     MOVE     PYS-DEPT-NAME        TO  WS-FIELD-IN.
057500     CALL     "PY930"  USING  WS-FIELD-IN  WS-FIELD-OUT
057600                              WS-FIELD-OUT-LEN.
057700     STRING   WS-FIELD-OUT (1:WS-FIELD-OUT-LEN)  DELIMITED BY SIZE
057800              INTO  WS-SUM-LINE  WITH POINTER WS-SUM-PTR
057900     END-STRING.
058000*
058100     MOVE     PYS-EMP-COUNT         TO  WS-FIELD-IN.
058200     CALL     "PY930"  USING  WS-FIELD-IN  WS-FIELD-OUT
058300                              WS-FIELD-OUT-LEN.
058400     STRING   ","           DELIMITED BY SIZE
058500              WS-FIELD-OUT (1:WS-FIELD-OUT-LEN)  DELIMITED BY SIZE
058600              INTO  WS-SUM-LINE  WITH POINTER WS-SUM-PTR
058700     END-STRING.
058800*
058900     MOVE     PYS-AVERAGE-SALARY   TO  WS-FIELD-IN.
059000     CALL     "PY930"  USING  WS-FIELD-IN  WS-FIELD-OUT
059100                              WS-FIELD-OUT-LEN.
059200     STRING   ","           DELIMITED BY SIZE
059300              WS-FIELD-OUT (1:WS-FIELD-OUT-LEN)  DELIMITED BY SIZE
059400              INTO  WS-SUM-LINE  WITH POINTER WS-SUM-PTR
059500     END-STRING.
059600*
059700     COMPUTE  WS-SUM-LINE-LEN = WS-SUM-PTR - 1.
059800     MOVE     WS-SUM-LINE  TO  PY-SUM-TEXT.
059900     WRITE    PY-SUM-OUT-RECORD.
060000     IF       NOT WS-SUMMARY-OK
060100              DISPLAY "PY900 - WRITE ERROR ON DEPARTMENT"
060200                      " SUMMARY FILE, STATUS "
060300                      WS-SUMMARY-STATUS
060400     END-IF.
060500*
060600 AA160-EXIT.  EXIT SECTION.
060700*
060800 AA170-OPEN-SUMMARY-IF-NEEDED   SECTION.
060900***********************************
061000*
061100     IF       NOT WS-SUMMARY-IS-OPEN
061200              OPEN  OUTPUT  PY-DEPT-SUMMARY-FILE
061300              IF    NOT WS-SUMMARY-OK
061400                    DISPLAY "PY900 - CANNOT CREATE DEPARTMENT"
061500                            " SUMMARY FILE, STATUS "
061600                            WS-SUMMARY-STATUS
061700              ELSE
061800                    MOVE  "Y"  TO  WS-SUMMARY-OPEN-SW
061900                    MOVE  WS-HEADER-SUM-LINE  TO  PY-SUM-TEXT
062000                    MOVE  45  TO  WS-SUM-LINE-LEN
062100                    WRITE  PY-SUM-OUT-RECORD
062200              END-IF
062300     END-IF.
062400*
062500 AA170-EXIT.  EXIT SECTION.
062600*
062700 AA190-CLOSE-OUTPUTS          SECTION.
062800***********************************
062900*
063000     IF       WS-EXPORT-IS-OPEN
063100              CLOSE  PY-EMPLOYEE-EXPORT-FILE
063200     END-IF.
063300*
063400     IF       WS-SUMMARY-IS-OPEN
063500              CLOSE  PY-DEPT-SUMMARY-FILE
063600     END-IF.
063700*
063800     IF       NOT WS-EXPORT-IS-OPEN
063900              DISPLAY "PY900 - NO EMPLOYEE ROWS WRITTEN -"
064000                      " PERSONIO_EMPLOYEE_EXPORT.CSV NOT"
064100                      " PRODUCED."
064200     END-IF.
064300*
064400 AA190-EXIT.  EXIT SECTION.
064500*
064600 AA195-DISPLAY-RUN-TOTALS     SECTION.
064700***********************************
064800*
064900     DISPLAY  "PY900 - RUN COMPLETE.  READ " WS-RECS-READ
065000              " WRITTEN " WS-RECS-WRITTEN
065100              " REJECTED " WS-RECS-REJECTED.
065200*
065300 AA195-EXIT.  EXIT SECTION.
065400*
