000100*****************************************************
000200*                                                   *
000300*       DEPARTMENT SUMMARY POST-PROCESSOR            *
000400*                                                   *
000500*****************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PY920.
001100*
001200     AUTHOR.             Vincent B Coen.
001300*
001400     INSTALLATION.       Applewood Computers.
001500*
001600     DATE-WRITTEN.       30/06/1987.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           Copyright (C) 1987-2026 and later,
002100*                        Vincent Bryan Coen.  Distributed
002200*                        under the GNU General Public
002300*                        License.  See the file COPYING
002400*                        for details.
002500*
002600*    REMARKS.            PY900 HOLDS THE DEPARTMENT TABLE
002700*                        (COPY WSPYDSUM) IN ITS OWN WORKING
002800*                        STORAGE AND HANDS IT TO US BY
002900*                        REFERENCE ON EVERY CALL.  WITH
003000*                        WS-PROCESS-FUNC SET TO "A" WE ADD
003100*                        ONE EMPLOYEE ROW TO THE RUNNING
003200*                        TOTALS; SET TO "F" AT END OF FILE
003300*                        WE SORT AND AVERAGE THE TABLE
003400*                        READY FOR PY900 TO WRITE IT OUT -
003500*                        WE DO NO FILE I/O OURSELVES.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FUNCTIONS USED.     NONE.
004000*
004100* CHANGES:
004200* 30/06/87 VBC -         CREATED FOR THE OLD DEPARTMENT
004300*                        HEADCOUNT RUN - SAME ACCUMULATE /
004400*                        FINALISE SPLIT AS NOW, TABLE WAS
004500*                        50 ENTRIES.
004600* 14/10/94 JMP -    .02  ADDED THE "UNKNOWN" DEPARTMENT
004700*                        BUCKET FOR ROWS WITH NO DEPARTMENT
004800*                        CODE ON THE FEED.
004900* 21/02/99 VBC -    .03  Y2K REVIEW - NO DATE FIELDS HELD
005000*                        HERE, NO CHANGE NEEDED, NOTED FOR
005100*                        THE RECORD.
005200* 07/11/25 VBC - 1.0.00  RE-WRITTEN FOR THE NEW HR EXPORT
005300*                        JOB - TABLE NOW HOLDS SALARY
005400*                        TOTALS RATHER THAN HEADCOUNT
005500*                        ALONE.                             PY-772
005600* 19/11/25 VBC - 1.0.01  RAISED TABLE SIZE 200 TO 500 AFTER
005700*                        A LARGE CUSTOMER SITE TEST RUN.    PY-781
005800* 08/01/26 VBC - 1.0.02  CC040 NOW BUBBLE-SORTS ON NAME
005900*                        BEFORE AVERAGING - WAS UNSORTED
006000*                        OUTPUT ORDER, SOME SITES COMPLAINED. PY-790
006100* 27/01/26 VBC - 1.0.03  CC020 NOW TREATS A NON-NUMERIC OR
006200*                        BLANK SALARY AS ZERO RATHER THAN
006300*                        REJECTING THE WHOLE ROW.            PY-797
006400* 03/02/26 VBC - 1.0.04  PY-DEPT-TABLE MOVED OUT OF OUR OWN
006500*                        WORKING-STORAGE AND INTO LINKAGE -
006600*                        PY900 NOW OWNS THE TABLE AND READS
006700*                        IT BACK STRAIGHT AFTER THE "F" CALL.  PY-801
006800* 05/02/26 VBC - 1.0.05  REPLACED THE INLINE PERFORM VARYING
006900*                        AND PERFORM UNTIL LOOPS IN CC020,
007000*                        CC050 AND CC060 WITH OUT OF LINE
007100*                        PARAGRAPHS TO MATCH HOUSE STYLE.      PY-805
007200* 09/02/26 VBC - 1.0.06  CC025 AND CC055 WERE MOVING AND
007300*                        SUBSCRIPTING A FIELD CALLED
007400*                        PYD-DEPT-ENTRY, WHICH DOES NOT
007500*                        EXIST - THE TABLE ENTRY IN
007600*                        WSPYDSUM IS PY-DEPT-ENTRY, NO "D".
007700*                        CORRECTED ALL FIVE REFERENCES.       PY-808
007800*
007900*****************************************************************
008000* COPYRIGHT NOTICE.
008100* ****************
008200*
008300* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008400* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
008500* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
008600* VERSION 3 AND LATER, FOR PERSONAL AND BUSINESS USE ONLY,
008700* EXCLUDING RESALE OR RENTAL.  SEE THE FILE COPYING.
008800*****************************************************************
008900*
009000 ENVIRONMENT             DIVISION.
009100*================================
009200*
009300 CONFIGURATION           SECTION.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM.
009600*
009700 INPUT-OUTPUT            SECTION.
009800 FILE-CONTROL.
009900*    NONE - NO FILE I/O IN THIS MODULE.
010000*
010100 DATA                    DIVISION.
010200*================================
010300*
010400 FILE SECTION.
010500*
010600 WORKING-STORAGE SECTION.
010700*-----------------------
010800 77  PROG-NAME               PIC X(17) VALUE "PY920 (1.0.06)".
010900*
011000 01  WS-WORK-AREA.
011100     03  WS-FOUND-SW             PIC X         VALUE "N".
011200         88  WS-DEPT-FOUND             VALUE "Y".
011300     03  WS-UNKNOWN-NAME         PIC X(30)
011400                                 VALUE "Unknown".
011500     03  WS-SWAP-DONE-SW         PIC X         VALUE "N".
011600         88  WS-SWAP-MADE-A-PASS       VALUE "Y".
011700     03  FILLER                  PIC X(10).
011800*
011900*    ALTERNATE BYTE VIEW OF THE TWO SWITCHES, KEPT FROM THE
012000*    OLD HEADCOUNT RUN WHICH TESTED THEM AS ONE COMBINED
012100*    FLAG BYTE BEFORE THE "UNKNOWN" BUCKET WAS ADDED.  NOT
012200*    USED NOW, LEFT FOR THE RECORD.
012300*
012400 01  WS-LEGACY-SW-BYTE  REDEFINES WS-WORK-AREA.
012500     03  WS-LEGACY-COMBINED-SW   PIC X.
012600     03  FILLER                  PIC X(41).
012700*
012800*    SWAP AREA FOR THE BUBBLE SORT, LOCAL TO THIS MODULE -
012900*    SAME SHAPE AS ONE PY-DEPT-ENTRY SO A PAIR OF MOVES
013000*    DOES THE SWAP.  NOT PASSED ON THE CALL, SO IT LIVES
013100*    HERE RATHER THAN IN THE SHARED WSPYDSUM COPYBOOK.      PY-801
013200*
013300 01  PYD-SWAP-ENTRY.
013400     03  PYD-SWAP-NAME            PIC X(30).
013500     03  PYD-SWAP-COUNT           PIC 9(07)      COMP.
013600     03  PYD-SWAP-TOTAL           PIC S9(09)V99  COMP-3.
013700     03  PYD-SWAP-AVERAGE         PIC S9(09)V99  COMP-3.
013800     03  FILLER                   PIC X(01).
013900*
014000*    FLAT VIEW OF THE SAME AREA - USED TO BLANK A NEW
014100*    SLOT IN ONE MOVE RATHER THAN FOUR.
014200*
014300 01  PYD-BLANK-ENTRY  REDEFINES PYD-SWAP-ENTRY.
014400     03  FILLER                   PIC X(47).
014500*
014600 LINKAGE SECTION.
014700****************
014800*
014900 COPY "wspydsum.cob".
015000 COPY "wspyexpo.cob".
015100 COPY "wscall.cob".
015200*
015300 PROCEDURE DIVISION          USING PY-DEPT-TABLE
015400                                   PY-FLAT-EMPLOYEE-RECORD
015500                                   WS-CALLING-DATA.
015600*====================================================
015700*
015800 AA000-MAIN                  SECTION.
015900***********************************
016000*
016100     EVALUATE  TRUE
016200       WHEN    WS-FUNC-ACCUMULATE
016300               PERFORM  CC020-ACCUMULATE
016400       WHEN    WS-FUNC-FINALIZE
016500               PERFORM  CC040-FINALIZE
016600     END-EVALUATE.
016700*
016800     GOBACK.
016900*
017000 AA000-EXIT.  EXIT SECTION.
017100*
017200 CC020-ACCUMULATE             SECTION.
017300***********************************
017400*
017500*    ONE EMPLOYEE ROW COMES IN ON PY-FLAT-EMPLOYEE-RECORD -
017600*    FIND ITS DEPARTMENT IN THE TABLE, OR ADD A NEW ENTRY,
017700*    THEN ROLL THE COUNT AND SALARY IN.
017800*
017900     IF       PYF-DEPT-NAME = SPACES
018000              MOVE     WS-UNKNOWN-NAME  TO  PYF-DEPT-NAME
018100     END-IF.
018200*
018300     MOVE     "N"  TO  WS-FOUND-SW.
018400*
018500     IF       PY-DEPT-ENTRY-CNT > ZERO
018600              SET      PYD-IDX-1  TO  1
018700              PERFORM  CC021-CHECK-ONE-DEPT-ENTRY
018800                       THRU  CC021-EXIT
018900                       UNTIL PYD-IDX-1 > PY-DEPT-ENTRY-CNT
019000     END-IF.
019100*
019200     IF       NOT WS-DEPT-FOUND
019300              PERFORM  CC025-ADD-NEW-DEPT-ENTRY
019400     END-IF.
019500*
019600 CC020-EXIT.  EXIT SECTION.
019700*
019800 CC021-CHECK-ONE-DEPT-ENTRY   SECTION.
019900***********************************
020000*
020100*    NOTE - THE LOOP DOES NOT STOP ON THE FIRST MATCH, IT
020200*    RUNS THE WHOLE TABLE EVERY TIME - SAME AS THE OLD
020300*    HEADCOUNT RUN, NEVER WORTH CHANGING FOR 500 ENTRIES.
020400*
020500     IF       PYD-DEPT-NAME (PYD-IDX-1) = PYF-DEPT-NAME
020600              MOVE  "Y"  TO  WS-FOUND-SW
020700              PERFORM  CC030-ROLL-IN-TOTALS
020800     END-IF.
020900*
021000     SET      PYD-IDX-1  UP BY  1.
021100*
021200 CC021-EXIT.  EXIT SECTION.
021300*
021400 CC025-ADD-NEW-DEPT-ENTRY     SECTION.
021500***********************************
021600*
021700*    TABLE IS FULL - THE LAST SLOT IS RE-USED RATHER THAN
021800*    OVERFLOWING - SEE THE COPYBOOK BANNER.  NO SITE HAS
021900*    EVER COME CLOSE TO 500 DEPARTMENTS.
022000*
022100     IF       PY-DEPT-ENTRY-CNT < 500
022200              ADD      1  TO  PY-DEPT-ENTRY-CNT
022300              SET      PYD-IDX-1  TO  PY-DEPT-ENTRY-CNT
022400     ELSE
022500              SET      PYD-IDX-1  TO  500
022600     END-IF.
022700*
022800     MOVE     PYD-BLANK-ENTRY  TO  PY-DEPT-ENTRY (PYD-IDX-1).
022900     MOVE     PYF-DEPT-NAME    TO  PYD-DEPT-NAME (PYD-IDX-1).
023000     PERFORM  CC030-ROLL-IN-TOTALS.
023100*
023200 CC025-EXIT.  EXIT SECTION.
023300*
023400 CC030-ROLL-IN-TOTALS         SECTION.
023500***********************************
023600*
023700*    PYD-IDX-1 IS SET TO THE ENTRY TO UPDATE BY EITHER THE
023800*    CALLER ABOVE.  A NON-NUMERIC OR BLANK BASE SALARY IS
023900*    COUNTED AS ZERO, NOT AS A REJECTED ROW - SEE CHANGE
024000*    27/01/26.
024100*
024200     ADD      1  TO  PYD-EMP-COUNT (PYD-IDX-1).
024300*
024400     IF       PYF-BASE-SALARY-NUM NUMERIC
024500              ADD   PYF-BASE-SALARY-NUM  TO
024600                    PYD-TOTAL-SALARY (PYD-IDX-1)
024700     END-IF.
024800*
024900 CC030-EXIT.  EXIT SECTION.
025000*
025100 CC040-FINALIZE               SECTION.
025200***********************************
025300*
025400     PERFORM  CC050-BUBBLE-SORT-BY-NAME.
025500     PERFORM  CC060-COMPUTE-AVERAGES.
025600*
025700 CC040-EXIT.  EXIT SECTION.
025800*
025900 CC050-BUBBLE-SORT-BY-NAME    SECTION.
026000***********************************
026100*
026200*    PLAIN BUBBLE SORT, ASCENDING ON NAME - NO SORT VERB,
026300*    SAME AS THE REST OF THIS SUITE.  STOPS AS SOON AS A
026400*    WHOLE PASS MAKES NO SWAP.
026500*
026600     IF       PY-DEPT-ENTRY-CNT > 1
026700              MOVE  "N"  TO  WS-SWAP-DONE-SW
026800              PERFORM  CC051-ONE-PASS  THRU  CC051-EXIT
026900                       UNTIL  WS-SWAP-MADE-A-PASS
027000     END-IF.
027100*
027200 CC050-EXIT.  EXIT SECTION.
027300*
027400 CC051-ONE-PASS               SECTION.
027500***********************************
027600*
027700     MOVE     "Y"  TO  WS-SWAP-DONE-SW.
027800     SET      PYD-IDX-1  TO  1.
027900     PERFORM  CC052-COMPARE-ADJACENT  THRU  CC052-EXIT
028000              UNTIL  PYD-IDX-1 > PY-DEPT-ENTRY-CNT - 1.
028100*
028200 CC051-EXIT.  EXIT SECTION.
028300*
028400 CC052-COMPARE-ADJACENT       SECTION.
028500***********************************
028600*
028700     SET      PYD-IDX-2  TO  PYD-IDX-1.
028800     SET      PYD-IDX-2  UP BY  1.
028900*
029000     IF       PYD-DEPT-NAME (PYD-IDX-1)  >
029100                        PYD-DEPT-NAME (PYD-IDX-2)
029200              PERFORM  CC055-SWAP-ENTRIES
029300              MOVE     "N"  TO  WS-SWAP-DONE-SW
029400     END-IF.
029500*
029600     SET      PYD-IDX-1  UP BY  1.
029700*
029800 CC052-EXIT.  EXIT SECTION.
029900*
030000 CC055-SWAP-ENTRIES           SECTION.
030100***********************************
030200*
030300     MOVE     PY-DEPT-ENTRY (PYD-IDX-1)  TO  PYD-SWAP-ENTRY.
030400     MOVE     PY-DEPT-ENTRY (PYD-IDX-2)  TO
030500                  PY-DEPT-ENTRY (PYD-IDX-1).
030600     MOVE     PYD-SWAP-ENTRY              TO
030700                  PY-DEPT-ENTRY (PYD-IDX-2).
030800*
030900 CC055-EXIT.  EXIT SECTION.
031000*
031100 CC060-COMPUTE-AVERAGES       SECTION.
031200***********************************
031300*
031400     IF       PY-DEPT-ENTRY-CNT > ZERO
031500              SET      PYD-IDX-1  TO  1
031600              PERFORM  CC061-AVERAGE-ONE-ENTRY
031700                       THRU  CC061-EXIT
031800                       UNTIL PYD-IDX-1 > PY-DEPT-ENTRY-CNT
031900     END-IF.
032000*
032100 CC060-EXIT.  EXIT SECTION.
032200*
032300 CC061-AVERAGE-ONE-ENTRY      SECTION.
032400***********************************
032500*
032600     IF       PYD-EMP-COUNT (PYD-IDX-1) > ZERO
032700              COMPUTE  PYD-AVERAGE (PYD-IDX-1)  ROUNDED =
032800                 PYD-TOTAL-SALARY (PYD-IDX-1) /
032900                 PYD-EMP-COUNT (PYD-IDX-1)
033000     ELSE
033100              MOVE  ZERO  TO  PYD-AVERAGE (PYD-IDX-1)
033200     END-IF.
033300*
033400     SET      PYD-IDX-1  UP BY  1.
033500*
033600 CC061-EXIT.  EXIT SECTION.
033700*
