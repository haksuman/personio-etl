000100*****************************************************
000200*                                                   *
000300*          EMPLOYEE RECORD FLATTENER                *
000400*                                                   *
000500*****************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PY915.
001100*
001200     AUTHOR.             Janet M Pryce.
001300*
001400     INSTALLATION.       Applewood Computers.
001500*
001600     DATE-WRITTEN.       08/04/1987.
001700*
001800     DATE-COMPILED.
001900*
002000     SECURITY.           Copyright (C) 1987-2026 and later,
002100*                        Vincent Bryan Coen.  Distributed
002200*                        under the GNU General Public
002300*                        License.  See the file COPYING
002400*                        for details.
002500*
002600*    REMARKS.            FLATTENS ONE RAW EMPLOYEE FEED
002700*                        RECORD INTO THE 18-COLUMN EXPORT
002800*                        LAYOUT.  DOES THE DATE FORMAT
002900*                        CHECK, THE BASE SALARY SUM, THE
003000*                        SUPERVISOR NAME LOOKUP AND THE
003100*                        COST CENTRE LIST FORMATTING.
003200*
003300*                        CALLED ONCE PER EMPLOYEE BY PY900,
003400*                        BEFORE THE ROW IS WRITTEN.  DOES
003500*                        NO FILE I/O OF ITS OWN.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FUNCTIONS USED.     NONE - SEE CHANGES 21/01/99.
004000*
004100* CHANGES:
004200* 08/04/87 VBC -         CREATED AS THE PERSONNEL FEED
004300*                        FLATTENER FOR THE OLD HEADCOUNT
004400*                        RUN.
004500* 19/11/91 JMP -    .02  ADDED OFFICE AND COST CENTRE
004600*                        HANDLING FOR THE MULTI-SITE
004700*                        ROLL-OUT.
004800* 21/01/99 VBC -    .03  Y2K - REMOVED THE CALL TO THE
004900*                        OLD "STRUTL" DATE FUNCTIONS
005000*                        MODULE, INLINED AS A STRAIGHT
005100*                        POSITION CHECK INSTEAD.
005200* 19/07/06 RKD -    .04  ADDED EMPLOYMENT TYPE PASS
005300*                        THROUGH, NEW COLUMN ON THE FEED.
005400* 04/11/25 VBC - 1.0.00  RE-WRITTEN FOR THE NEW HR EXPORT
005500*                        JOB - SOURCE FEED REPLACED, SO IS
005600*                        THE SUPERVISOR AND SALARY LOGIC.  PY-771
005700* 10/11/25 VBC - 1.0.01  ADDED THE FIX/HOURLY SALARY SPLIT
005800*                        (BB040) REPLACING THE OLD SINGLE
005900*                        RATE MOVE.                        PY-771
006000* 18/11/25 VBC - 1.0.02  ADDED BB060 COST CENTRE JSON TEXT
006100*                        BUILDER.                           PY-778
006200* 29/11/25 VBC - 1.0.03  BB010 NOW REJECTS A ZERO OR
006300*                        NON-NUMERIC EMPLOYEE NUMBER
006400*                        INSTEAD OF ABENDING FURTHER ON.     PY-784
006500* 02/02/26 VBC - 1.0.04  BB040 YEARLY DIVIDE NOW ROUNDED,
006600*                        WAS TRUNCATING PENCE.               PY-799
006700* 09/02/26 VBC - 1.0.05  BB080 WAS DEFAULTING A BLANK OR
006800*                        ZERO PYX-WEEKLY-HOURS TO 40.00 ON
006900*                        THE OUTPUT COLUMN ITSELF - THAT
007000*                        DEFAULT BELONGS TO BB040'S HOURLY
007100*                        SALARY CALCULATION ONLY.  BB080
007200*                        NOW PASSES THE RAW VALUE THROUGH.   PY-809
007300*
007400*****************************************************************
007500* COPYRIGHT NOTICE.
007600* ****************
007700*
007800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007900* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND
008000* LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE,
008100* VERSION 3 AND LATER, FOR PERSONAL AND BUSINESS USE ONLY,
008200* EXCLUDING RESALE OR RENTAL.  SEE THE FILE COPYING.
008300*****************************************************************
008400*
008500 ENVIRONMENT             DIVISION.
008600*================================
008700*
008800 CONFIGURATION           SECTION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100*
009200 INPUT-OUTPUT            SECTION.
009300 FILE-CONTROL.
009400*    NONE - NO FILE I/O IN THIS MODULE.
009500*
009600 DATA                    DIVISION.
009700*================================
009800*
009900 FILE SECTION.
010000*
010100 WORKING-STORAGE SECTION.
010200*-----------------------
010300 77  PROG-NAME               PIC X(17) VALUE "PY915 (1.0.05)".
010400*
010500 01  WS-WORK-AREA.
010600     03  WS-HOURS-USED           PIC 9(03)V99  COMP-3.
010700     03  WS-CC-PTR               PIC 9(03)     COMP.
010800     03  WS-CC-IDX               PIC 9         COMP.
010900     03  WS-CC-ANY               PIC X         VALUE "N".
011000         88  WS-CC-HAS-ANY             VALUE "Y".
011100     03  WS-DQUOTE               PIC X         VALUE X"22".
011200     03  FILLER                  PIC X(10).
011300*
011400*
011500 LINKAGE SECTION.
011600****************
011700*
011800 COPY "wspyexp.cob".
011900 COPY "wspyexpo.cob".
012000*
012100 01  PY915-STATUS                PIC X.
012200     88  PY915-OK                      VALUE "Y".
012300     88  PY915-INVALID                 VALUE "N".
012400*
012500 PROCEDURE DIVISION          USING PY-EXPORT-INPUT-RECORD
012600                                   PY-FLAT-EMPLOYEE-RECORD
012700                                   PY915-STATUS.
012800*====================================================
012900*
013000 AA000-MAIN                  SECTION.
013100***********************************
013200*
013300     PERFORM  BB010-VALIDATE-RECORD.
013400*
013500     IF       PY915-OK
013600              PERFORM  BB020-CLEAR-FLAT-RECORD
013700              PERFORM  BB080-COPY-PASSTHROUGH-FIELDS
013800              PERFORM  BB031-NORMALIZE-HIRE-DATE
013900              PERFORM  BB032-NORMALIZE-TERM-DATE
014000              PERFORM  BB040-DERIVE-BASE-SALARY
014100              PERFORM  BB050-RESOLVE-SUPERVISOR-NAME
014200              PERFORM  BB060-FORMAT-COST-CENTRES
014300              PERFORM  BB070-EXTRACT-DEPARTMENT
014400     END-IF.
014500*
014600     GOBACK.
014700*
014800 AA000-EXIT.  EXIT SECTION.
014900*
015000 BB010-VALIDATE-RECORD        SECTION.
015100*************************************
015200*
015300*    A RECORD THAT CANNOT BE TRANSFORMED IS SKIPPED, NOT
015400*    FATAL - PY900 DOES THE LOGGING (PY901) ON "N".
015500*
015600     IF       PYX-EMP-NO NOT NUMERIC  OR  PYX-EMP-NO = ZERO
015700              MOVE     "N"  TO  PY915-STATUS
015800     ELSE
015900              MOVE     "Y"  TO  PY915-STATUS
016000     END-IF.
016100*
016200 BB010-EXIT.  EXIT SECTION.
016300*
016400 BB020-CLEAR-FLAT-RECORD      SECTION.
016500*****************************************
016600*
016700     MOVE     SPACES  TO  PY-FLAT-EMPLOYEE-RECORD.
016800     MOVE     ZERO    TO  PYF-EMP-NO
016900                          PYF-WEEKLY-HOURS-NUM
017000                          PYF-BASE-SALARY-NUM.
017100*
017200 BB020-EXIT.  EXIT SECTION.
017300*
017400 BB031-NORMALIZE-HIRE-DATE    SECTION.
017500***************************************
017600*
017700*    USES THE PYX-HIRE-DATE-CHK REDEFINES FROM WSPYEXP SO
017800*    THE DASH POSITIONS CAN BE TESTED WITH NO REF-MOD AND
017900*    NO FUNCTIONS.
018000*
018100     IF       PYX-HIRE-DATE = SPACES
018200              MOVE     SPACES  TO  PYF-HIRE-DATE
018300     ELSE
018400              IF       PYX-HD-DASH-1 = "-"  AND
018500                       PYX-HD-DASH-2 = "-"
018600                       MOVE  PYX-HD-FIRST-10  TO  PYF-HIRE-DATE
018700              ELSE
018800                       MOVE  PYX-HIRE-DATE     TO  PYF-HIRE-DATE
018900              END-IF
019000     END-IF.
019100*
019200 BB031-EXIT.  EXIT SECTION.
019300*
019400 BB032-NORMALIZE-TERM-DATE    SECTION.
019500***************************************
019600*
019700*    SAME AS BB031 ABOVE BUT FOR THE TERMINATION DATE AND
019800*    ITS OWN REDEFINES - KEPT AS TWO PARAGRAPHS RATHER THAN
019900*    ONE WITH A WORKING COPY, MATCHES SOURCE FEED SHAPE.    PY-804
020000*
020100     IF       PYX-TERM-DATE = SPACES
020200              MOVE     SPACES  TO  PYF-TERM-DATE
020300     ELSE
020400              IF       PYX-TD-DASH-1 = "-"  AND
020500                       PYX-TD-DASH-2 = "-"
020600                       MOVE  PYX-TD-FIRST-10  TO  PYF-TERM-DATE
020700              ELSE
020800                       MOVE  PYX-TERM-DATE     TO  PYF-TERM-DATE
020900              END-IF
021000     END-IF.
021100*
021200 BB032-EXIT.  EXIT SECTION.
021300*
021400 BB040-DERIVE-BASE-SALARY     SECTION.
021500*******************************************
021600*
021700     IF       PYX-FIX-SALARY > ZERO
021800              EVALUATE  TRUE
021900                WHEN    PYX-FIX-SAL-INTERVAL = "monthly"
022000                        MOVE  PYX-FIX-SALARY  TO
022100                              PYF-BASE-SALARY-NUM
022200                WHEN    PYX-FIX-SAL-INTERVAL = "yearly"
022300                        COMPUTE  PYF-BASE-SALARY-NUM ROUNDED =
022400                                 PYX-FIX-SALARY / 12
022500                WHEN    OTHER
022600                        MOVE  PYX-FIX-SALARY  TO
022700                              PYF-BASE-SALARY-NUM
022800              END-EVALUATE
022900     ELSE
023000              IF       PYX-HOURLY-SALARY > ZERO
023100                       IF      PYX-WEEKLY-HOURS > ZERO
023200                               MOVE  PYX-WEEKLY-HOURS  TO
023300                                     WS-HOURS-USED
023400                       ELSE
023500                               MOVE  40.00  TO  WS-HOURS-USED
023600                       END-IF
023700                       COMPUTE  PYF-BASE-SALARY-NUM ROUNDED =
023800                                PYX-HOURLY-SALARY * WS-HOURS-USED
023900                                                   * 4.33
024000              ELSE
024100                       MOVE  ZERO  TO  PYF-BASE-SALARY-NUM
024200              END-IF
024300     END-IF.
024400*
024500     MOVE     PYF-BASE-SALARY-NUM  TO  PYF-BASE-SALARY-EDIT.
024600*
024700 BB040-EXIT.  EXIT SECTION.
024800*
024900 BB050-RESOLVE-SUPERVISOR-NAME  SECTION.
025000***********************************************
025100*
025200     IF       PYX-SUP-PREF-NAME NOT = SPACES
025300              MOVE  PYX-SUP-PREF-NAME  TO  PYF-SUPERVISOR-NAME
025400     ELSE
025500              IF       PYX-SUP-FIRST-NAME = SPACES
025600                       MOVE  PYX-SUP-LAST-NAME  TO
025700                             PYF-SUPERVISOR-NAME
025800              ELSE
025900                       IF      PYX-SUP-LAST-NAME = SPACES
026000                               MOVE  PYX-SUP-FIRST-NAME  TO
026100                                     PYF-SUPERVISOR-NAME
026200                       ELSE
026300                               STRING
026400                                  PYX-SUP-FIRST-NAME
026500                                       DELIMITED BY SPACE
026600                                  " "  DELIMITED BY SIZE
026700                                  PYX-SUP-LAST-NAME
026800                                       DELIMITED BY SPACE
026900                                  INTO PYF-SUPERVISOR-NAME
027000                               END-STRING
027100                       END-IF
027200              END-IF
027300     END-IF.
027400*
027500 BB050-EXIT.  EXIT SECTION.
027600*
027700 BB060-FORMAT-COST-CENTRES    SECTION.
027800*******************************************
027900*
028000     MOVE     SPACES  TO  PYF-COST-CENTRE-TEXT.
028100     MOVE     1       TO  WS-CC-PTR.
028200     MOVE     "N"     TO  WS-CC-ANY.
028300*
028400     STRING   "["  DELIMITED BY SIZE
028500              INTO  PYF-COST-CENTRE-TEXT
028600              WITH POINTER WS-CC-PTR
028700     END-STRING.
028800*
028900     MOVE     1  TO  WS-CC-IDX.
029000     PERFORM  BB061-ADD-ONE-COST-CENTRE  THRU  BB061-EXIT
029100              UNTIL  WS-CC-IDX > 3.
029200*
029300     STRING   "]"  DELIMITED BY SIZE
029400              INTO  PYF-COST-CENTRE-TEXT
029500              WITH POINTER WS-CC-PTR
029600     END-STRING.
029700*
029800 BB060-EXIT.  EXIT SECTION.
029900*
030000 BB061-ADD-ONE-COST-CENTRE    SECTION.
030100*******************************************
030200*
030300     IF       PYX-COST-CENTRE (WS-CC-IDX) NOT = SPACES
030400              IF     WS-CC-HAS-ANY
030500                     STRING  ", "  DELIMITED BY SIZE
030600                             INTO  PYF-COST-CENTRE-TEXT
030700                             WITH POINTER WS-CC-PTR
030800                     END-STRING
030900              END-IF
031000              STRING  WS-DQUOTE  DELIMITED BY SIZE
031100                      PYX-COST-CENTRE (WS-CC-IDX)
031200                                 DELIMITED BY SPACE
031300                      WS-DQUOTE  DELIMITED BY SIZE
031400                      INTO  PYF-COST-CENTRE-TEXT
031500                      WITH POINTER WS-CC-PTR
031600              END-STRING
031700              MOVE    "Y"  TO  WS-CC-ANY
031800     END-IF.
031900*
032000     ADD      1  TO  WS-CC-IDX.
032100*
032200 BB061-EXIT.  EXIT SECTION.
032300*
032400*
032500 BB070-EXTRACT-DEPARTMENT     SECTION.
032600*******************************************
032700*
032800     IF       PYX-DEPT-NO = ZERO
032900              MOVE     SPACES  TO  PYF-DEPT-NO
033000     ELSE
033100              MOVE     PYX-DEPT-NO  TO  PYF-DEPT-NO
033200     END-IF.
033300*
033400     MOVE     PYX-DEPT-NAME  TO  PYF-DEPT-NAME.
033500*
033600 BB070-EXIT.  EXIT SECTION.
033700*
033800 BB080-COPY-PASSTHROUGH-FIELDS  SECTION.
033900***********************************************
034000*
034100     MOVE     PYX-EMP-NO          TO  PYF-EMP-NO.
034200     MOVE     PYX-FIRST-NAME      TO  PYF-FIRST-NAME.
034300     MOVE     PYX-LAST-NAME       TO  PYF-LAST-NAME.
034400     MOVE     PYX-EMAIL           TO  PYF-EMAIL.
034500     MOVE     PYX-STATUS          TO  PYF-STATUS.
034600     MOVE     PYX-POSITION        TO  PYF-POSITION.
034700     MOVE     PYX-TEAM-NAME       TO  PYF-TEAM-NAME.
034800     MOVE     PYX-OFFICE          TO  PYF-LOCATION.
034900     MOVE     PYX-EMP-TYPE        TO  PYF-EMP-TYPE.
035000     MOVE     PYX-LAST-MODIFIED   TO  PYF-LAST-MODIFIED.
035100*
035200*    STRAIGHT PASS-THROUGH - NO DEFAULT HERE.  THE 40.00
035300*    HOURS STAND-IN IS A BB040 BASE-SALARY CALCULATION
035400*    MATTER ONLY (SEE WS-HOURS-USED ABOVE) AND MUST NOT
035500*    LEAK INTO THIS OUTPUT COLUMN.                         PY-809
035600     MOVE     PYX-WEEKLY-HOURS      TO  PYF-WEEKLY-HOURS-NUM.
035700     MOVE     PYF-WEEKLY-HOURS-NUM  TO  PYF-WEEKLY-HOURS-EDIT.
035800*
035900 BB080-EXIT.  EXIT SECTION.
036000*
